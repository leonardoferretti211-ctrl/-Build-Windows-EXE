000010*    *******************************************                          
000020*                                               *                         
000030*      Job-Banner Working-Storage Block         *                         
000040*         Stamped by JOBSTMP on entry to each   *                         
000050*         of the TOOLnnn stub jobs and written  *                         
000060*         to the job log at start and finish.   *                         
000070*    *******************************************                          
000080*                                                                         
000090*    17/11/25 vbc - Created for the TOOL job-log banner records.          
000100*    02/12/25 vbc - Added WS-JB-MODULE-NAMES table, set by each           
000110*                  job in 1000-START-OF-JOB and echoed in the             
000120*                  start-of-run log line, rather than 3 copies            
000130*                  of the same literal.                                   
000140*    09/12/25 vbc - Widened to the ops-standard job-banner layout         
000150*                  used on the other job families - added the             
000160*                  run-shift field (set by JOBSTMP from the run           
000170*                  time) and the run-status field (set by each            
000180*                  job at 9000-END-OF-JOB) so the night log print         
000190*                  carries the same detail as the rest of the             
000200*                  batch suite.                                           
000210*    09/12/25 vbc - Schedule-id, operator-id, rerun-count, a              
000220*                  priority code and an elapsed-seconds counter           
000230*                  were added in the first cut of this widening           
000240*                  but dropped again the same day - there is no           
000250*                  scheduler feed into these jobs to set them             
000260*                  from, and nothing else in the suite reads              
000270*                  them.  Left out until there is a real caller           
000280*                  for them.                                              
000290*                                                                         
000300 01  WS-JOB-BANNER.                                                       
000310     05  WS-JB-PROGRAM-ID       PIC X(08).                                
000320     05  WS-JB-RUN-DATE         PIC 9(08)  COMP.                          
000330*    RUN DATE HELD AS CCYYMMDD, UNPACKED BELOW FOR DISPLAY                
000340     05  WS-JB-RUN-DATE-R REDEFINES WS-JB-RUN-DATE.                       
000350         07  WS-JB-RD-CC        PIC 99.                                   
000360         07  WS-JB-RD-YY        PIC 99.                                   
000370         07  WS-JB-RD-MM        PIC 99.                                   
000380         07  WS-JB-RD-DD        PIC 99.                                   
000390     05  WS-JB-RUN-TIME         PIC 9(06)  COMP.                          
000400     05  WS-JB-RUN-TIME-R REDEFINES WS-JB-RUN-TIME.                       
000410         07  WS-JB-RT-HH        PIC 99.                                   
000420         07  WS-JB-RT-MM        PIC 99.                                   
000430         07  WS-JB-RT-SS        PIC 99.                                   
000440     05  WS-JB-RETURN-CODE      PIC 99      COMP.                         
000450     05  FILLER                 PIC X(04).                                
000460*                                                                         
000470*    SHIFT THE JOB RAN UNDER - SET BY JOBSTMP FROM WS-JB-RT-HH            
000480*    AND WRITTEN OUT BY THE JOB ON THE END-OF-RUN LOG LINE                
000490     05  WS-JB-RUN-SHIFT        PIC X(01)  VALUE "D".                     
000500         88  WS-JB-DAY-SHIFT           VALUE "D".                         
000510         88  WS-JB-EVENING-SHIFT       VALUE "E".                         
000520         88  WS-JB-NIGHT-SHIFT         VALUE "N".                         
000530     05  FILLER                 PIC X(06).                                
000540*                                                                         
000550*    RUN OUTCOME - SET BY THE JOB ITSELF AT 9000-END-OF-JOB,              
000560*    NOT BY JOBSTMP, WHICH RUNS BEFORE THE MODULE PARAGRAPH               
000570     05  WS-JB-RUN-STATUS       PIC X(01)  VALUE "0".                     
000580         88  WS-JB-RUN-NORMAL          VALUE "0".                         
000590         88  WS-JB-RUN-ABNORMAL        VALUE "1".                         
000600         88  WS-JB-RUN-ABANDONED       VALUE "2".                         
000610     05  FILLER                 PIC X(06).                                
000620*                                                                         
000630*    MODULE-NAME TABLE - ENTRY (1) SET BY THE JOB AT 1000-                
000640*    START-OF-JOB AND ECHOED INTO THE START-OF-RUN LOG LINE               
000650     05  WS-JB-MODULE-TABLE.                                              
000660         07  WS-JB-MODULE-ENTRY PIC X(08)   OCCURS 3 TIMES.               
000670     05  WS-JB-MODULE-TABLE-R REDEFINES WS-JB-MODULE-TABLE.               
000680         07  WS-JB-MODULE-NAMES PIC X(08)   OCCURS 3 TIMES.               
000690*                                                                         
000700*    STEP COUNT - INCREMENTED BY THE JOB AT EACH OF ITS THREE             
000710*    MAIN PARAGRAPHS.  ABEND-CODE SET BY THE JOB ON A BAD                 
000720*    SYS-LOG OPEN, SPACES OTHERWISE                                       
000730     05  WS-JB-STEP-COUNT       PIC 9(03)  COMP  VALUE ZERO.              
000740     05  WS-JB-ABEND-CODE       PIC X(04)  VALUE SPACES.                  
000750     05  FILLER                 PIC X(08).                                
000760*                                                                         
