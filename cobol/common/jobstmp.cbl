000010*    ************************************************************         
000020*    *                                                          *         
000030*    *              Job Run-Stamp Utility                      *          
000040*    *        Stamps the calling job-banner with run            *         
000050*    *        date, run time, run shift and a zero              *         
000060*    *        return code.                                      *         
000070*    *                                                          *         
000080*    ************************************************************         
000090*                                                                         
000100 IDENTIFICATION DIVISION.                                                 
000110 *   =======================                                              
000120*                                                                         
000130*    **                                                                   
000140 PROGRAM-ID. JOBSTMP.                                                     
000150*    **                                                                   
000160*        AUTHOR.             R T Okafor.                                  
000170*                            For the Data Processing Section.             
000180*    **                                                                   
000190*        INSTALLATION.       Central Computing Services.                  
000200*    **                                                                   
000210*        DATE-WRITTEN.       14/11/1985.                                  
000220*    **                                                                   
000230*        DATE-COMPILED.                                                   
000240*    **                                                                   
000250*        SECURITY.           Unclassified.  Internal use only.            
000260*    **                                                                   
000270*        REMARKS.            Common run-stamp helper called by            
000280*                            every job in the TOOLnnn family.             
000290*                            Fills the callers job-banner with            
000300*                            todays date, the time of day, the            
000310*                            shift the job ran under and a zero           
000320*                            return code so that each job does            
000330*                            not carry its own copy of this               
000340*                            housekeeping.                                
000350*    **                                                                   
000360*        VERSION.            See WS-PROG-VERSION below.                   
000370*    **                                                                   
000380*        CALLED MODULES.     NONE.                                        
000390*    **                                                                   
000400*                                                                         
000410*    CHANGES:                                                             
000420*    14/11/85 rto -        Created for the TOOLnnn stub jobs.             
000430*    03/06/91 rto - 1.01   Return code widened 9 to 99 to match           
000440*                          the console convention used on the             
000450*                          payroll suite.                                 
000460*    22/09/98 jfw - 1.02   Y2K check - WS-JB-RUN-DATE confirmed           
000470*                          four digit century throughout, no              
000480*                          change to logic, comment only.                 
000490*    11/03/04 mkp - 1.03   Stamp WS-JB-PROGRAM-ID from the                
000500*                          callers CALLER-PROGRAM-ID rather than          
000510*                          leave it for the job to set for                
000520*                          itself.                                        
000530*    09/12/25 vbc - 1.04   Derive WS-JB-RUN-SHIFT from the run            
000540*                          time so the night log print carries            
000550*                          shift detail - day/evening/night on            
000560*                          the same split as the machine-room             
000570*                          roster.  WS-WK-SUBSCRIPT dropped, it           
000580*                          was never needed once the module               
000590*                          table is set by the calling job and            
000600*                          not by this program.                           
000610*                                                                         
000620 ENVIRONMENT DIVISION.                                                    
000630 *   =======================                                              
000640*                                                                         
000650 CONFIGURATION SECTION.                                                   
000660 SPECIAL-NAMES.                                                           
000670         C01 IS TOP-OF-FORM.                                              
000680*                                                                         
000690 INPUT-OUTPUT SECTION.                                                    
000700 FILE-CONTROL.                                                            
000710*                                                                         
000720 DATA DIVISION.                                                           
000730 *   =======================                                              
000740*                                                                         
000750 WORKING-STORAGE SECTION.                                                 
000760 *   -----------------------                                              
000770 77  WS-PROG-VERSION    PIC X(12) VALUE "JOBSTMP 1.04".                   
000780*                                                                         
000790 01  WS-CURRENT-DATE-TIME.                                                
000800         05  WS-CDT-DATE        PIC 9(08).                                
000810         05  WS-CDT-TIME        PIC 9(06).                                
000820         05  FILLER             PIC X(08).                                
000830*                                                                         
000840 01  WS-WORK-COUNTERS.                                                    
000850         05  WS-WK-CALL-COUNT   PIC 9(04)  COMP.                          
000860         05  FILLER             PIC X(06).                                
000870*                                                                         
000880 LINKAGE SECTION.                                                         
000890 *   -----------------------                                              
000900 COPY "wsjobnm.cob".                                                      
000910*                                                                         
000920 01  CALLER-PROGRAM-ID      PIC X(08).                                    
000930*                                                                         
000940 PROCEDURE DIVISION USING WS-JOB-BANNER                                   
000950                            CALLER-PROGRAM-ID.                            
000960 *   =============================================                        
000970*                                                                         
000980 0000-MAINLINE.                                                           
000990         PERFORM 0100-STAMP-BANNER THRU 0100-EXIT.                        
001000         GOBACK.                                                          
001010*                                                                         
001020 0100-STAMP-BANNER.                                                       
001030*    OBTAIN TODAYS DATE/TIME FROM THE SYSTEM CLOCK AND MOVE               
001040*    THEM INTO THE CALLERS JOB-BANNER RECORD.                             
001050         ACCEPT  WS-CDT-DATE FROM DATE YYYYMMDD.                          
001060         ACCEPT  WS-CDT-TIME FROM TIME.                                   
001070         MOVE    WS-CDT-DATE       TO WS-JB-RUN-DATE.                     
001080         MOVE    WS-CDT-TIME (1:6) TO WS-JB-RUN-TIME.                     
001090         MOVE    CALLER-PROGRAM-ID TO WS-JB-PROGRAM-ID.                   
001100         MOVE    ZERO              TO WS-JB-RETURN-CODE.                  
001110*    SHIFT SPLIT FOLLOWS THE MACHINE-ROOM ROSTER - DAY ENDS               
001120*    AT 14:00, EVENING ENDS AT 22:00, NIGHT COVERS THE REST               
001130         IF      WS-JB-RT-HH < 14                                         
001140                 MOVE "D" TO WS-JB-RUN-SHIFT                              
001150         ELSE                                                             
001160             IF  WS-JB-RT-HH < 22                                         
001170                 MOVE "E" TO WS-JB-RUN-SHIFT                              
001180             ELSE                                                         
001190                 MOVE "N" TO WS-JB-RUN-SHIFT                              
001200             END-IF                                                       
001210         END-IF.                                                          
001220         ADD     1 TO WS-WK-CALL-COUNT.                                   
001230 0100-EXIT.                                                               
001240         EXIT.                                                            
001250*                                                                         
