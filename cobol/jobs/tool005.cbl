000010*    ************************************************************         
000020*    *                                                          *         
000030*    *                  Module TOOL5 Stub Job                   *         
000040*    *                                                          *         
000050*    ************************************************************         
000060*                                                                         
000070 IDENTIFICATION DIVISION.                                                 
000080 *   =======================                                              
000090*                                                                         
000100*    **                                                                   
000110 PROGRAM-ID. TOOL005.                                                     
000120*    **                                                                   
000130*        AUTHOR.             H M Dlamini.                                 
000140*    **                                                                   
000150*        INSTALLATION.       Central Computing Services.                  
000160*    **                                                                   
000170*        DATE-WRITTEN.       21/08/1986.                                  
000180*    **                                                                   
000190*        DATE-COMPILED.                                                   
000200*    **                                                                   
000210*        SECURITY.           Unclassified.  Internal use only.            
000220*    **                                                                   
000230*        REMARKS.                                                         
000240*            Batch entry point for application module TOOL5.              
000250*            No functional spec was ever signed off for this              
000260*            module either - see the systems file for the                 
000270*            review minute.  This job exists only to log                  
000280*            its own start and finish for the run book.                   
000290*    **                                                                   
000300*        VERSION.            See WS-PROG-VERSION below.                   
000310*    **                                                                   
000320*        CALLED MODULES.                                                  
000330*                            JOBSTMP.                                     
000340*    **                                                                   
000350*                                                                         
000360*    CHANGES:                                                             
000370*    21/08/86 hmd -        Created as a job skeleton pending              
000380*                          the functional spec for TOOL5.                 
000390*    14/02/91 hmd - 1.01   Added SYS-LOG write at start and               
000400*                          end of run per ops standard.                   
000410*    09/09/98 ajp - 1.02   Y2K remediation - WS-JB-RUN-DATE               
000420*                          confirmed four digit century,                  
000430*                          no change to logic, comment only.              
000440*    30/11/04 ksr - 1.03   Module mnemonic moved to                       
000450*                          WS-MODULE-ID so JOBSTMP stamps                 
000460*                          the right name in the banner.                  
000470*    12/03/12 ksr - 1.04   Noted in the review that tool5                 
000480*                          and tool7 were raised under one                
000490*                          open spec request, kept as                     
000500*                          separate jobs regardless.                      
000510*    17/11/25 vbc - 1.05   Reviewed again for the rebuild -               
000520*                          still no rules defined, job left               
000530*                          as a skeleton by design.                       
000540*                                                                         
000550 ENVIRONMENT DIVISION.                                                    
000560 *   =======================                                              
000570*                                                                         
000580 CONFIGURATION SECTION.                                                   
000590 SPECIAL-NAMES.                                                           
000600         C01 IS TOP-OF-FORM.                                              
000610*                                                                         
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640         SELECT SYS-LOG ASSIGN TO "SYSLOG005"                             
000650             ORGANIZATION IS LINE SEQUENTIAL.                             
000660*                                                                         
000670 DATA DIVISION.                                                           
000680 *   =======================                                              
000690*                                                                         
000700 FILE SECTION.                                                            
000710 *   -----------------------                                              
000720 FD  SYS-LOG                                                              
000730         RECORD CONTAINS 132 CHARACTERS                                   
000740         LABEL RECORDS ARE STANDARD.                                      
000750 01  SYS-LOG-LINE.                                                        
000760         05  SL-TEXT            PIC X(120).                               
000770         05  FILLER             PIC X(012).                               
000780*                                                                         
000790 WORKING-STORAGE SECTION.                                                 
000800 *   -----------------------                                              
000810 77  WS-PROG-VERSION    PIC X(14) VALUE "TOOL005 1.00".                   
000820*                                                                         
000830 01  WS-FILE-STATUS.                                                      
000840         05  WS-FS-SYS-LOG      PIC XX     VALUE SPACES.                  
000850         05  FILLER             PIC X(08).                                
000860*                                                                         
000870 01  WS-RUN-SWITCHES.                                                     
000880         05  WS-SW-EOJ          PIC X      VALUE "N".                     
000890             88  EOJ-REACHED           VALUE "Y".                         
000900         05  WS-SW-RULES-FOUND  PIC X      VALUE "N".                     
000910             88  RULES-ARE-DEFINED     VALUE "Y".                         
000920         05  FILLER             PIC X(06).                                
000930*                                                                         
000940 01  WS-WK-CALLS       PIC 9(04)  COMP  VALUE ZERO.                       
000950*                                                                         
000960 01  WS-MODULE-ID               PIC X(08)  VALUE                          
000970         "TOOL005 ".                                                      
000980*                                                                         
000990 COPY "wsjobnm.cob".                                                      
001000*                                                                         
001010 LINKAGE SECTION.                                                         
001020 *   -----------------------                                              
001030 01  CALLER-PROGRAM-ID      PIC X(08).                                    
001040*                                                                         
001050 PROCEDURE DIVISION USING CALLER-PROGRAM-ID.                              
001060 *   =============================================                        
001070*                                                                         
001080 0000-MAINLINE.                                                           
001090         PERFORM 1000-START-OF-JOB THRU 1000-EXIT.                        
001100         PERFORM 2000-PROCESS-MODULE THRU 2000-EXIT.                      
001110         PERFORM 9000-END-OF-JOB THRU 9000-EXIT.                          
001120         GOBACK.                                                          
001130*                                                                         
001140 1000-START-OF-JOB.                                                       
001150         OPEN OUTPUT SYS-LOG.                                             
001160         IF      WS-FS-SYS-LOG NOT = "00"                                 
001170                 MOVE "FSER" TO WS-JB-ABEND-CODE                          
001180                 GO TO 1000-EXIT.                                         
001190         CALL    "JOBSTMP" USING WS-JOB-BANNER                            
001200                                 WS-MODULE-ID.                            
001210         ADD     1 TO WS-WK-CALLS.                                        
001220         MOVE    WS-MODULE-ID TO WS-JB-MODULE-ENTRY (1).                  
001230         ADD     1 TO WS-JB-STEP-COUNT.                                   
001240         MOVE    SPACES TO SYS-LOG-LINE.                                  
001250         STRING  "JOB " WS-MODULE-ID " STARTED  RUN-DATE "                
001260                 WS-JB-RD-DD "/" WS-JB-RD-MM "/"                          
001270                 WS-JB-RD-CC WS-JB-RD-YY                                  
001280                 DELIMITED BY SIZE INTO SL-TEXT.                          
001290         WRITE   SYS-LOG-LINE.                                            
001300 1000-EXIT.                                                               
001310         EXIT.                                                            
001320*                                                                         
001330 2000-PROCESS-MODULE.                                                     
001340*    NO FUNCTIONAL SPEC WAS EVER SIGNED OFF FOR THIS                      
001350*    MODULE.  SYSTEMS ANALYSIS HOLDS NO RULES DOCUMENT,                   
001360*    NO RECORD LAYOUT AND NO REPORT LAYOUT AGAINST THIS                   
001370*    ENTRY POINT - SEE THE REVIEW MINUTE QUOTED ABOVE.                    
001380*    THIS PARAGRAPH IS LEFT AS A MARKER FOR THAT GAP AND                  
001390*    DOES NO PROCESSING.  DO NOT ADD LOGIC HERE WITHOUT A                 
001400*    SIGNED-OFF FUNCTIONAL SPEC FOR THE MODULE.                           
001410         MOVE    "N" TO WS-SW-RULES-FOUND.                                
001420         ADD     1 TO WS-JB-STEP-COUNT.                                   
001430 2000-EXIT.                                                               
001440         EXIT.                                                            
001450*                                                                         
001460 9000-END-OF-JOB.                                                         
001470         ADD     1 TO WS-JB-STEP-COUNT.                                   
001480         MOVE    SPACES TO SYS-LOG-LINE.                                  
001490         IF      RULES-ARE-DEFINED                                        
001500                 MOVE  "0" TO WS-JB-RUN-STATUS                            
001510                 STRING "JOB " WS-MODULE-ID " ENDED  RULES RUN"           
001520                         "  SHIFT " WS-JB-RUN-SHIFT                       
001530                     DELIMITED BY SIZE INTO SL-TEXT                       
001540         ELSE                                                             
001550                 MOVE  "1" TO WS-JB-RUN-STATUS                            
001560                 STRING "JOB " WS-MODULE-ID " ENDED  NO RULES"            
001570                         "  SHIFT " WS-JB-RUN-SHIFT                       
001580                     DELIMITED BY SIZE INTO SL-TEXT                       
001590         END-IF.                                                          
001600         WRITE   SYS-LOG-LINE.                                            
001610         MOVE    "Y" TO WS-SW-EOJ.                                        
001620         CLOSE   SYS-LOG.                                                 
001630 9000-EXIT.                                                               
001640         EXIT.                                                            
001650*                                                                         
