000010*    ************************************************************         
000020*    *                                                          *         
000030*    *                  Module TOOL7 Stub Job                   *         
000040*    *                                                          *         
000050*    ************************************************************         
000060*                                                                         
000070 IDENTIFICATION DIVISION.                                                 
000080 *   =======================                                              
000090*                                                                         
000100*    **                                                                   
000110 PROGRAM-ID. TOOL007.                                                     
000120*    **                                                                   
000130*        AUTHOR.             H M Dlamini.                                 
000140*    **                                                                   
000150*        INSTALLATION.       Central Computing Services.                  
000160*    **                                                                   
000170*        DATE-WRITTEN.       21/08/1986.                                  
000180*    **                                                                   
000190*        DATE-COMPILED.                                                   
000200*    **                                                                   
000210*        SECURITY.           Unclassified.  Internal use only.            
000220*    **                                                                   
000230*        REMARKS.                                                         
000240*            Batch entry point for application module TOOL7.              
000250*            Raised under the same outstanding spec request as            
000260*            TOOL5 per the systems file - still nothing                   
000270*            signed off to translate.  This job exists only to            
000280*            log its own start and finish for the run book.               
000290*    **                                                                   
000300*        VERSION.            See WS-PROG-VERSION below.                   
000310*    **                                                                   
000320*        CALLED MODULES.                                                  
000330*                            JOBSTMP.                                     
000340*    **                                                                   
000350*                                                                         
000360*    CHANGES:                                                             
000370*    21/08/86 hmd -        Created as a job skeleton pending              
000380*                          the functional spec for TOOL7.                 
000390*    14/02/91 hmd - 1.01   Added SYS-LOG write at start and               
000400*                          end of run per ops standard.                   
000410*    09/09/98 ajp - 1.02   Y2K remediation - WS-JB-RUN-DATE               
000420*                          confirmed four digit century,                  
000430*                          no change to logic, comment only.              
000440*    30/11/04 ksr - 1.03   Module mnemonic moved to                       
000450*                          WS-MODULE-ID so JOBSTMP stamps                 
000460*                          the right name in the banner.                  
000470*    17/11/25 vbc - 1.04   Reviewed again for the rebuild -               
000480*                          still no rules defined, job left               
000490*                          as a skeleton by design.  Confirmed            
000500*                          against tool5 - same outstanding               
000510*                          spec request, no rules for either.             
000520*                                                                         
000530 ENVIRONMENT DIVISION.                                                    
000540 *   =======================                                              
000550*                                                                         
000560 CONFIGURATION SECTION.                                                   
000570 SPECIAL-NAMES.                                                           
000580         C01 IS TOP-OF-FORM.                                              
000590*                                                                         
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620         SELECT SYS-LOG ASSIGN TO "SYSLOG007"                             
000630             ORGANIZATION IS LINE SEQUENTIAL.                             
000640*                                                                         
000650 DATA DIVISION.                                                           
000660 *   =======================                                              
000670*                                                                         
000680 FILE SECTION.                                                            
000690 *   -----------------------                                              
000700 FD  SYS-LOG                                                              
000710         RECORD CONTAINS 132 CHARACTERS                                   
000720         LABEL RECORDS ARE STANDARD.                                      
000730 01  SYS-LOG-LINE.                                                        
000740         05  SL-TEXT            PIC X(120).                               
000750         05  FILLER             PIC X(012).                               
000760*                                                                         
000770 WORKING-STORAGE SECTION.                                                 
000780 *   -----------------------                                              
000790 77  WS-PROG-VERSION    PIC X(14) VALUE "TOOL007 1.00".                   
000800*                                                                         
000810 01  WS-FILE-STATUS.                                                      
000820         05  WS-FS-SYS-LOG      PIC XX     VALUE SPACES.                  
000830         05  FILLER             PIC X(08).                                
000840*                                                                         
000850 01  WS-RUN-SWITCHES.                                                     
000860         05  WS-SW-EOJ          PIC X      VALUE "N".                     
000870             88  EOJ-REACHED           VALUE "Y".                         
000880         05  WS-SW-RULES-FOUND  PIC X      VALUE "N".                     
000890             88  RULES-ARE-DEFINED     VALUE "Y".                         
000900         05  FILLER             PIC X(06).                                
000910*                                                                         
000920 01  WS-WK-CALLS       PIC 9(04)  COMP  VALUE ZERO.                       
000930*                                                                         
000940 01  WS-MODULE-ID               PIC X(08)  VALUE                          
000950         "TOOL007 ".                                                      
000960*                                                                         
000970 COPY "wsjobnm.cob".                                                      
000980*                                                                         
000990 LINKAGE SECTION.                                                         
001000 *   -----------------------                                              
001010 01  CALLER-PROGRAM-ID      PIC X(08).                                    
001020*                                                                         
001030 PROCEDURE DIVISION USING CALLER-PROGRAM-ID.                              
001040 *   =============================================                        
001050*                                                                         
001060 0000-MAINLINE.                                                           
001070         PERFORM 1000-START-OF-JOB THRU 1000-EXIT.                        
001080         PERFORM 2000-PROCESS-MODULE THRU 2000-EXIT.                      
001090         PERFORM 9000-END-OF-JOB THRU 9000-EXIT.                          
001100         GOBACK.                                                          
001110*                                                                         
001120 1000-START-OF-JOB.                                                       
001130         OPEN OUTPUT SYS-LOG.                                             
001140         IF      WS-FS-SYS-LOG NOT = "00"                                 
001150                 MOVE "FSER" TO WS-JB-ABEND-CODE                          
001160                 GO TO 1000-EXIT.                                         
001170         CALL    "JOBSTMP" USING WS-JOB-BANNER                            
001180                                 WS-MODULE-ID.                            
001190         ADD     1 TO WS-WK-CALLS.                                        
001200         MOVE    WS-MODULE-ID TO WS-JB-MODULE-ENTRY (1).                  
001210         ADD     1 TO WS-JB-STEP-COUNT.                                   
001220         MOVE    SPACES TO SYS-LOG-LINE.                                  
001230         STRING  "JOB " WS-MODULE-ID " STARTED  RUN-DATE "                
001240                 WS-JB-RD-DD "/" WS-JB-RD-MM "/"                          
001250                 WS-JB-RD-CC WS-JB-RD-YY                                  
001260                 DELIMITED BY SIZE INTO SL-TEXT.                          
001270         WRITE   SYS-LOG-LINE.                                            
001280 1000-EXIT.                                                               
001290         EXIT.                                                            
001300*                                                                         
001310 2000-PROCESS-MODULE.                                                     
001320*    NO FUNCTIONAL SPEC WAS EVER SIGNED OFF FOR THIS                      
001330*    MODULE.  SYSTEMS ANALYSIS HOLDS NO RULES DOCUMENT,                   
001340*    NO RECORD LAYOUT AND NO REPORT LAYOUT AGAINST THIS                   
001350*    ENTRY POINT - SEE THE REVIEW MINUTE QUOTED ABOVE.                    
001360*    THIS PARAGRAPH IS LEFT AS A MARKER FOR THAT GAP AND                  
001370*    DOES NO PROCESSING.  DO NOT ADD LOGIC HERE WITHOUT A                 
001380*    SIGNED-OFF FUNCTIONAL SPEC FOR THE MODULE.                           
001390         MOVE    "N" TO WS-SW-RULES-FOUND.                                
001400         ADD     1 TO WS-JB-STEP-COUNT.                                   
001410 2000-EXIT.                                                               
001420         EXIT.                                                            
001430*                                                                         
001440 9000-END-OF-JOB.                                                         
001450         ADD     1 TO WS-JB-STEP-COUNT.                                   
001460         MOVE    SPACES TO SYS-LOG-LINE.                                  
001470         IF      RULES-ARE-DEFINED                                        
001480                 MOVE  "0" TO WS-JB-RUN-STATUS                            
001490                 STRING "JOB " WS-MODULE-ID " ENDED  RULES RUN"           
001500                         "  SHIFT " WS-JB-RUN-SHIFT                       
001510                     DELIMITED BY SIZE INTO SL-TEXT                       
001520         ELSE                                                             
001530                 MOVE  "1" TO WS-JB-RUN-STATUS                            
001540                 STRING "JOB " WS-MODULE-ID " ENDED  NO RULES"            
001550                         "  SHIFT " WS-JB-RUN-SHIFT                       
001560                     DELIMITED BY SIZE INTO SL-TEXT                       
001570         END-IF.                                                          
001580         WRITE   SYS-LOG-LINE.                                            
001590         MOVE    "Y" TO WS-SW-EOJ.                                        
001600         CLOSE   SYS-LOG.                                                 
001610 9000-EXIT.                                                               
001620         EXIT.                                                            
001630*                                                                         
