000010*    ************************************************************         
000020*    *                                                          *         
000030*    *                  Module TOOL3 Stub Job                   *         
000040*    *                                                          *         
000050*    ************************************************************         
000060*                                                                         
000070 IDENTIFICATION DIVISION.                                                 
000080 *   =======================                                              
000090*                                                                         
000100*    **                                                                   
000110 PROGRAM-ID. TOOL003.                                                     
000120*    **                                                                   
000130*        AUTHOR.             H M Dlamini.                                 
000140*    **                                                                   
000150*        INSTALLATION.       Central Computing Services.                  
000160*    **                                                                   
000170*        DATE-WRITTEN.       21/08/1986.                                  
000180*    **                                                                   
000190*        DATE-COMPILED.                                                   
000200*    **                                                                   
000210*        SECURITY.           Unclassified.  Internal use only.            
000220*    **                                                                   
000230*        REMARKS.                                                         
000240*            Batch entry point for application module TOOL3.              
000250*            No functional spec was ever signed off for this              
000260*            module - see the systems file for the review                 
000270*            minute.  This job exists only to log its own                 
000280*            start and finish for the run book.                           
000290*    **                                                                   
000300*        VERSION.            See WS-PROG-VERSION below.                   
000310*    **                                                                   
000320*        CALLED MODULES.                                                  
000330*                            JOBSTMP.                                     
000340*    **                                                                   
000350*                                                                         
000360*    CHANGES:                                                             
000370*    21/08/86 hmd -        Created as a job skeleton pending              
000380*                          the functional spec for TOOL3.                 
000390*    14/02/91 hmd - 1.01   Added SYS-LOG write at start and               
000400*                          end of run per ops standard.                   
000410*    09/09/98 ajp - 1.02   Y2K remediation - WS-JB-RUN-DATE               
000420*                          confirmed four digit century,                  
000430*                          no change to logic, comment only.              
000440*    30/11/04 ksr - 1.03   Module mnemonic moved to                       
000450*                          WS-MODULE-ID so JOBSTMP stamps                 
000460*                          the right name in the banner.                  
000470*    17/11/25 vbc - 1.04   Reviewed again for the rebuild -               
000480*                          still no rules defined, job left               
000490*                          as a skeleton by design.                       
000500*                                                                         
000510 ENVIRONMENT DIVISION.                                                    
000520 *   =======================                                              
000530*                                                                         
000540 CONFIGURATION SECTION.                                                   
000550 SPECIAL-NAMES.                                                           
000560         C01 IS TOP-OF-FORM.                                              
000570*                                                                         
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600         SELECT SYS-LOG ASSIGN TO "SYSLOG003"                             
000610             ORGANIZATION IS LINE SEQUENTIAL.                             
000620*                                                                         
000630 DATA DIVISION.                                                           
000640 *   =======================                                              
000650*                                                                         
000660 FILE SECTION.                                                            
000670 *   -----------------------                                              
000680 FD  SYS-LOG                                                              
000690         RECORD CONTAINS 132 CHARACTERS                                   
000700         LABEL RECORDS ARE STANDARD.                                      
000710 01  SYS-LOG-LINE.                                                        
000720         05  SL-TEXT            PIC X(120).                               
000730         05  FILLER             PIC X(012).                               
000740*                                                                         
000750 WORKING-STORAGE SECTION.                                                 
000760 *   -----------------------                                              
000770 77  WS-PROG-VERSION    PIC X(14) VALUE "TOOL003 1.00".                   
000780*                                                                         
000790 01  WS-FILE-STATUS.                                                      
000800         05  WS-FS-SYS-LOG      PIC XX     VALUE SPACES.                  
000810         05  FILLER             PIC X(08).                                
000820*                                                                         
000830 01  WS-RUN-SWITCHES.                                                     
000840         05  WS-SW-EOJ          PIC X      VALUE "N".                     
000850             88  EOJ-REACHED           VALUE "Y".                         
000860         05  WS-SW-RULES-FOUND  PIC X      VALUE "N".                     
000870             88  RULES-ARE-DEFINED     VALUE "Y".                         
000880         05  FILLER             PIC X(06).                                
000890*                                                                         
000900 01  WS-WK-CALLS       PIC 9(04)  COMP  VALUE ZERO.                       
000910*                                                                         
000920 01  WS-MODULE-ID               PIC X(08)  VALUE                          
000930         "TOOL003 ".                                                      
000940*                                                                         
000950 COPY "wsjobnm.cob".                                                      
000960*                                                                         
000970 LINKAGE SECTION.                                                         
000980 *   -----------------------                                              
000990 01  CALLER-PROGRAM-ID      PIC X(08).                                    
001000*                                                                         
001010 PROCEDURE DIVISION USING CALLER-PROGRAM-ID.                              
001020 *   =============================================                        
001030*                                                                         
001040 0000-MAINLINE.                                                           
001050         PERFORM 1000-START-OF-JOB THRU 1000-EXIT.                        
001060         PERFORM 2000-PROCESS-MODULE THRU 2000-EXIT.                      
001070         PERFORM 9000-END-OF-JOB THRU 9000-EXIT.                          
001080         GOBACK.                                                          
001090*                                                                         
001100 1000-START-OF-JOB.                                                       
001110         OPEN OUTPUT SYS-LOG.                                             
001120         IF      WS-FS-SYS-LOG NOT = "00"                                 
001130                 MOVE "FSER" TO WS-JB-ABEND-CODE                          
001140                 GO TO 1000-EXIT.                                         
001150         CALL    "JOBSTMP" USING WS-JOB-BANNER                            
001160                                 WS-MODULE-ID.                            
001170         ADD     1 TO WS-WK-CALLS.                                        
001180         MOVE    WS-MODULE-ID TO WS-JB-MODULE-ENTRY (1).                  
001190         ADD     1 TO WS-JB-STEP-COUNT.                                   
001200         MOVE    SPACES TO SYS-LOG-LINE.                                  
001210         STRING  "JOB " WS-MODULE-ID " STARTED  RUN-DATE "                
001220                 WS-JB-RD-DD "/" WS-JB-RD-MM "/"                          
001230                 WS-JB-RD-CC WS-JB-RD-YY                                  
001240                 DELIMITED BY SIZE INTO SL-TEXT.                          
001250         WRITE   SYS-LOG-LINE.                                            
001260 1000-EXIT.                                                               
001270         EXIT.                                                            
001280*                                                                         
001290 2000-PROCESS-MODULE.                                                     
001300*    NO FUNCTIONAL SPEC WAS EVER SIGNED OFF FOR THIS                      
001310*    MODULE.  SYSTEMS ANALYSIS HOLDS NO RULES DOCUMENT,                   
001320*    NO RECORD LAYOUT AND NO REPORT LAYOUT AGAINST THIS                   
001330*    ENTRY POINT - SEE THE REVIEW MINUTE QUOTED ABOVE.                    
001340*    THIS PARAGRAPH IS LEFT AS A MARKER FOR THAT GAP AND                  
001350*    DOES NO PROCESSING.  DO NOT ADD LOGIC HERE WITHOUT A                 
001360*    SIGNED-OFF FUNCTIONAL SPEC FOR THE MODULE.                           
001370         MOVE    "N" TO WS-SW-RULES-FOUND.                                
001380         ADD     1 TO WS-JB-STEP-COUNT.                                   
001390 2000-EXIT.                                                               
001400         EXIT.                                                            
001410*                                                                         
001420 9000-END-OF-JOB.                                                         
001430         ADD     1 TO WS-JB-STEP-COUNT.                                   
001440         MOVE    SPACES TO SYS-LOG-LINE.                                  
001450         IF      RULES-ARE-DEFINED                                        
001460                 MOVE  "0" TO WS-JB-RUN-STATUS                            
001470                 STRING "JOB " WS-MODULE-ID " ENDED  RULES RUN"           
001480                         "  SHIFT " WS-JB-RUN-SHIFT                       
001490                     DELIMITED BY SIZE INTO SL-TEXT                       
001500         ELSE                                                             
001510                 MOVE  "1" TO WS-JB-RUN-STATUS                            
001520                 STRING "JOB " WS-MODULE-ID " ENDED  NO RULES"            
001530                         "  SHIFT " WS-JB-RUN-SHIFT                       
001540                     DELIMITED BY SIZE INTO SL-TEXT                       
001550         END-IF.                                                          
001560         WRITE   SYS-LOG-LINE.                                            
001570         MOVE    "Y" TO WS-SW-EOJ.                                        
001580         CLOSE   SYS-LOG.                                                 
001590 9000-EXIT.                                                               
001600         EXIT.                                                            
001610*                                                                         
